000100******************************************************************
000200*    GPTXNR                                                     *
000300*    GALANG-PERALTA BANKING CORPORATION                         *
000400*    COPYBOOK    : GPTXNR                                       *
000500*    DESCRIPTION : TRANSACTION RECORD LAYOUT                    *
000600*                  ONE ENTRY PER REQUESTED TELLER OPERATION ON  *
000700*                  THE TRANFILE INPUT FILE.  INCLUDED BY        *
000800*                  GPACCTM VIA THE FD FOR TRANSACTION-FILE.     *
000900******************************************************************
001000*    MAINTENANCE LOG                                            *
001100*    DATE       BY    REQUEST    DESCRIPTION                    *
001200*    -------    ----  ---------  ----------------------------   GPT0010
001300*    04/02/89   RFM   GP-0013    ORIGINAL LAYOUT - MIRRORS THE  GPT0020
001400*                                SIX TELLER-WINDOW OPERATIONS.  GPT0030
001500*    09/02/90   RFM   GP-0031    CREATE-ONLY FIELDS MOVED INTO  GPT0040
001600*                                THEIR OWN GROUP TO MATCH THE   GPT0050
001700*                                ACCOUNT MASTER LAYOUT.         GPT0060
001800*    06/05/93   ETC   GP-0077    WIDENED TXN-ADDRESS TO X(40)   GPT0070
001900*                                TO STAY IN STEP WITH GPACCTR.  GPT0080
002000*    02/27/96   DQS   GP-0104    ADDED TXN-AMOUNT-X REDEFINES   GPT0090
002100*                                SO THE NUMERIC EDIT CAN RUN    GPT0100
002200*                                BEFORE THE AMOUNT IS TOUCHED   GPT0110
002300*                                BY ARITHMETIC.                 GPT0120
002400*    01/08/99   DQS   GP-0119    YEAR 2000 REVIEW - TXN-        GPT0130
002500*                                BIRTHDAY IS TEXT DD/MM/YYYY,   GPT0140
002600*                                4-DIGIT YEAR ALREADY - NO      GPT0150
002700*                                CHANGE REQUIRED.               GPT0160
002800*    07/21/01   MLT   GP-0133    ADDED 88-LEVELS ON TXN-CODE    GPT0170
002900*                                FOR THE EVALUATE IN GPACCTM.   GPT0180
003000******************************************************************
003100 01  TRANSACTION-RECORD.
003200*    ------------------------------------------------------------
003300*    OPERATION CODE AND TARGET ACCOUNT
003400*    ------------------------------------------------------------
003500     05  TXN-CODE                   PIC X(02).
003600         88  TXN-IS-CREATE              VALUE 'CR'.
003700         88  TXN-IS-BALANCE-INQUIRY     VALUE 'BI'.
003800         88  TXN-IS-DEPOSIT             VALUE 'DP'.
003900         88  TXN-IS-WITHDRAW            VALUE 'WD'.
004000         88  TXN-IS-ACCOUNT-INFO        VALUE 'AI'.
004100         88  TXN-IS-CLOSE               VALUE 'CL'.
004200     05  TXN-ACCT-NUMBER             PIC 9(06).
004300*    ------------------------------------------------------------
004400*    MONETARY AMOUNT - DEPOSIT, WITHDRAWAL OR INITIAL DEPOSIT
004500*    ------------------------------------------------------------
004600     05  TXN-AMOUNT                  PIC S9(11)V99.
004700     05  TXN-AMOUNT-X REDEFINES TXN-AMOUNT
004800                                     PIC X(13).
004900*    ------------------------------------------------------------
005000*    CREATE-ACCOUNT-ONLY FIELDS - IGNORED FOR ALL OTHER CODES
005100*    ------------------------------------------------------------
005200     05  TXN-CREATE-GROUP.
005300         10  TXN-FULL-NAME           PIC X(30).
005400         10  TXN-ADDRESS             PIC X(40).
005500         10  TXN-BIRTHDAY            PIC X(10).
005600         10  TXN-GENDER              PIC X(10).
005700         10  TXN-ACCT-TYPE           PIC X(02).
005800         10  TXN-PIN                 PIC X(06).
005900     05  TXN-CREATE-GROUP-R REDEFINES TXN-CREATE-GROUP.
006000         10  TXN-FULL-NAME-R         PIC X(30).
006100         10  TXN-ADDRESS-R           PIC X(40).
006200         10  TXN-BDAY-DD             PIC X(02).
006300         10  FILLER                  PIC X(01).
006400         10  TXN-BDAY-MM             PIC X(02).
006500         10  FILLER                  PIC X(01).
006600         10  TXN-BDAY-YYYY           PIC X(04).
006700         10  FILLER                  PIC X(16).
