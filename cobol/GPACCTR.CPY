000100******************************************************************
000200*    GPACCTR                                                    *
000300*    GALANG-PERALTA BANKING CORPORATION                         *
000400*    COPYBOOK    : GPACCTR                                      *
000500*    DESCRIPTION : ACCOUNT MASTER RECORD LAYOUT                 *
000600*                  ONE ENTRY PER OPEN OR CLOSED ACCOUNT ON THE  *
000700*                  ACCTMSTR FILE.  INCLUDED BY GPACCTM VIA THE  *
000800*                  FD FOR ACCOUNT-MASTER.                       *
000900******************************************************************
001000*    MAINTENANCE LOG                                            *
001100*    DATE       BY    REQUEST    DESCRIPTION                    *
001200*    -------    ----  ---------  ----------------------------   GPA0010
001300*    03/14/89   RFM   GP-0012    ORIGINAL LAYOUT - PASSBOOK     GPA0020
001400*                                CONVERSION PROJECT.            GPA0030
001500*    09/02/90   RFM   GP-0031    ADDED ACCT-GENDER FOR TELLER   GPA0040
001600*                                COUNTER FORM 22-B.             GPA0050
001700*    11/19/91   ETC   GP-0058    ADDED ACCT-BIRTHDAY-R          GPA0060
001800*                                REDEFINES FOR AGE-AT-BRANCH    GPA0070
001900*                                EDIT RUN.                      GPA0080
002000*    06/05/93   ETC   GP-0077    WIDENED ACCT-ADDRESS FROM      GPA0090
002100*                                X(32) TO X(40) PER BRANCH      GPA0100
002200*                                OPS MEMO 93-14.                GPA0110
002300*    02/27/96   DQS   GP-0104    ADDED ACCT-NUMBER-ALPHA        GPA0120
002400*                                REDEFINES FOR THE NEW SORT/    GPA0130
002500*                                MERGE STEP IN THE NIGHTLY RUN. GPA0140
002600*    01/08/99   DQS   GP-0119    YEAR 2000 REVIEW - CONFIRMED   GPA0150
002700*                                ACCT-BIRTHDAY IS TEXT DD/MM/   GPA0160
002800*                                YYYY (4-DIGIT YEAR ALREADY).   GPA0170
002900*                                NO WINDOWING LOGIC REQUIRED.   GPA0180
003000*    07/21/01   MLT   GP-0133    ADDED 88-LEVELS ACCT-IS-ACTIVE GPA0190
003100*                                AND ACCT-IS-CLOSED FOR THE     GPA0200
003200*                                CLOSE-ACCOUNT TRANSACTION.     GPA0210
003300******************************************************************
003400 01  ACCT-MASTER-RECORD.
003500*    ------------------------------------------------------------
003600*    KEY SECTION - ACCOUNT NUMBERS ASSIGNED SEQUENTIALLY BY
003700*    GPACCTM STARTING AT 1000.  FILE IS MAINTAINED IN ASCENDING
003800*    ACCT-NUMBER SEQUENCE.
003900*    ------------------------------------------------------------
004000     05  ACCT-KEY-GROUP.
004100         10  ACCT-NUMBER             PIC 9(06).
004200     05  ACCT-NUMBER-ALPHA REDEFINES ACCT-KEY-GROUP.
004300         10  ACCT-NUMBER-X           PIC X(06).
004400*    ------------------------------------------------------------
004500*    CUSTOMER DEMOGRAPHIC SECTION
004600*    ------------------------------------------------------------
004700     05  ACCT-DEMOGRAPHIC-GROUP.
004800         10  ACCT-FULL-NAME          PIC X(30).
004900         10  ACCT-ADDRESS            PIC X(40).
005000         10  ACCT-BIRTHDAY           PIC X(10).
005100         10  ACCT-GENDER             PIC X(10).
005200     05  ACCT-BIRTHDAY-R REDEFINES ACCT-DEMOGRAPHIC-GROUP.
005300         10  FILLER                  PIC X(30).
005400         10  FILLER                  PIC X(40).
005500         10  ACCT-BDAY-DD            PIC X(02).
005600         10  ACCT-BDAY-SLASH-1       PIC X(01).
005700         10  ACCT-BDAY-MM            PIC X(02).
005800         10  ACCT-BDAY-SLASH-2       PIC X(01).
005900         10  ACCT-BDAY-YYYY          PIC X(04).
006000         10  FILLER                  PIC X(10).
006100*    ------------------------------------------------------------
006200*    ACCOUNT CONTROL SECTION
006300*    ------------------------------------------------------------
006400     05  ACCT-CONTROL-GROUP.
006500         10  ACCT-TYPE               PIC X(02).
006600             88  ACCT-TYPE-SAVINGS       VALUE 'SA'.
006700             88  ACCT-TYPE-CURRENT       VALUE 'CA'.
006800         10  ACCT-BALANCE            PIC S9(11)V99.
006900         10  ACCT-PIN                PIC 9(06).
007000         10  ACCT-STATUS             PIC X(01).
007100             88  ACCT-IS-ACTIVE          VALUE 'A'.
007200             88  ACCT-IS-CLOSED          VALUE 'C'.
007300     05  FILLER                      PIC X(02).
