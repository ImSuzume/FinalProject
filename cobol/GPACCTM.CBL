000100******************************************************************
000200*                                                                *
000300*    GPACCTM                                                    *
000400*    GALANG-PERALTA BANKING CORPORATION                         *
000500*    DATA PROCESSING DEPARTMENT                                 *
000600*                                                                *
000700*    PROGRAM-ID : GPACCTM                                       *
000800*    PURPOSE    : NIGHTLY BATCH MAINTENANCE OF THE ACCOUNT       *
000900*                 MASTER.  READS THE DAY'S TRANSACTION FILE,     *
001000*                 APPLIES EACH TELLER-WINDOW OPERATION (OPEN,    *
001100*                 BALANCE INQUIRY, DEPOSIT, WITHDRAW, ACCOUNT    *
001200*                 INFO, CLOSE) AGAINST THE IN-MEMORY ACCOUNT     *
001300*                 TABLE, PRODUCES THE TRANSACTION/AUDIT REPORT   *
001400*                 WITH A FINAL TOTALS BLOCK, AND REWRITES THE    *
001500*                 ACCOUNT MASTER AT END OF RUN.                  *
001600*    TECTONICS  : COBC                                           *
001700*                                                                *
001800******************************************************************
001900*    MAINTENANCE LOG                                             *
002000*    DATE       BY    REQUEST    DESCRIPTION                     *
002100*    -------    ----  ---------  -----------------------------   *GPM0010
002200*    03/14/89   RFM   GP-0012    ORIGINAL PROGRAM.  REPLACES     *GPM0020
002300*                                THE PASSBOOK-POSTING WINDOW     *GPM0030
002400*                                LEDGER CARDS.                   *GPM0040
002500*    09/02/90   RFM   GP-0031    ADDED GENDER TO THE CREATE-     *GPM0050
002600*                                ACCOUNT TRANSACTION PER TELLER  *GPM0060
002700*                                COUNTER FORM 22-B.              *GPM0070
002800*    11/19/91   ETC   GP-0058    ADDED BIRTHDAY BREAKDOWN FOR    *GPM0080
002900*                                THE AGE-AT-BRANCH EDIT RUN.     *GPM0090
003000*    06/05/93   ETC   GP-0077    WIDENED ADDRESS FIELD TO 40     *GPM0100
003100*                                POSITIONS PER BRANCH OPS        *GPM0110
003200*                                MEMO 93-14.  REGEN GPACCTR/     *GPM0120
003300*                                GPTXNR COPYBOOKS.               *GPM0130
003400*    02/27/96   DQS   GP-0104    ADDED ASCENDING-KEY SEARCH ON   *GPM0140
003500*                                THE ACCOUNT TABLE TO REPLACE    *GPM0150
003600*                                THE LINEAR SCAN - VOLUME HAD    *GPM0160
003700*                                GROWN PAST AN ACCEPTABLE CPU    *GPM0170
003800*                                BUDGET FOR THE NIGHT RUN.       *GPM0180
003900*    01/08/99   DQS   GP-0119    YEAR 2000 REVIEW.  ACCT-        *GPM0190
004000*                                BIRTHDAY AND TXN-BIRTHDAY ARE   *GPM0200
004100*                                TEXT DD/MM/YYYY WITH A 4-DIGIT  *GPM0210
004200*                                YEAR ALREADY - NO WINDOWING     *GPM0220
004300*                                LOGIC REQUIRED.  SIGNED OFF     *GPM0230
004400*                                BY DATA CENTER Y2K TASK FORCE.  *GPM0240
004500*    07/21/01   MLT   GP-0133    CLOSE-ACCOUNT NOW MARKS THE     *GPM0250
004600*                                RECORD STATUS 'C' INSTEAD OF    *GPM0260
004700*                                DELETING IT FROM THE MASTER -   *GPM0270
004800*                                AUDIT REQUESTED WE RETAIN THE   *GPM0280
004900*                                ROW.                            *GPM0290
005000*    03/11/04   MLT   GP-0151    ADDED THE UPSI-0 RERUN SWITCH   *GPM0300
005100*                                SO OPERATIONS CAN FLAG A RERUN  *GPM0310
005200*                                ON THE REPORT HEADING WITHOUT   *GPM0320
005300*                                CHANGING THE JCL.               *GPM0330
005400*    10/02/07   PQA   GP-0168    ACCOUNT-INFORMATION TRANSACTION *GPM0340
005500*                                NOW PRINTS THE FULL DEMOGRAPHIC *GPM0350
005600*                                BLOCK AS CONTINUATION LINES     *GPM0360
005700*                                UNDER THE DETAIL LINE.          *GPM0370
005800******************************************************************
005900 IDENTIFICATION DIVISION.
006000******************************************************************
006100 PROGRAM-ID.       GPACCTM.
006200 AUTHOR.           R F MACARAEG.
006300 INSTALLATION.     GALANG-PERALTA BANKING CORPORATION.
006400 DATE-WRITTEN.     03/14/89.
006500 DATE-COMPILED.
006600 SECURITY.         CONFIDENTIAL - INTERNAL USE ONLY.
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900******************************************************************
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.  IBM-370.
007200 OBJECT-COMPUTER.  IBM-370.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     UPSI-0 ON STATUS  IS WS-UPSI-RERUN-ON
007600            OFF STATUS IS WS-UPSI-RERUN-OFF.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*
008100     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR
008200         ORGANIZATION IS SEQUENTIAL
008300         ACCESS MODE  IS SEQUENTIAL
008400         FILE STATUS  IS WS-ACCTMSTR-STATUS.
008500*
008600     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
008700         ORGANIZATION IS SEQUENTIAL
008800         ACCESS MODE  IS SEQUENTIAL
008900         FILE STATUS  IS WS-TRANFILE-STATUS.
009000*
009100     SELECT TRANSACTION-REPORT ASSIGN TO TRANRPT
009200         ORGANIZATION IS SEQUENTIAL
009300         ACCESS MODE  IS SEQUENTIAL
009400         FILE STATUS  IS WS-TRANRPT-STATUS.
009500******************************************************************
009600 DATA DIVISION.
009700******************************************************************
009800 FILE SECTION.
009900*
010000 FD  ACCOUNT-MASTER
010100     LABEL RECORDS ARE STANDARD
010200     RECORDING MODE IS F.
010300*
010400     COPY GPACCTR.
010500*
010600 FD  TRANSACTION-FILE
010700     LABEL RECORDS ARE STANDARD
010800     RECORDING MODE IS F.
010900*
011000     COPY GPTXNR.
011100*
011200 FD  TRANSACTION-REPORT
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 132 CHARACTERS
011500     RECORDING MODE IS F.
011600 01  RPT-PRINT-LINE             PIC X(132).
011700******************************************************************
011800 WORKING-STORAGE SECTION.
011900******************************************************************
012000*    TITLE AND SIGN-ON LINES                                     *
012100******************************************************************
012200 01  WS-TITLE-LINE.
012300     05  FILLER              PIC X(11) VALUE 'GPACCTM -  '.
012400     05  FILLER              PIC X(34) VALUE
012500         'ACCOUNT MASTER MAINTENANCE BATCH '.
012600     05  FILLER              PIC X(35) VALUE SPACES.
012700*
012800******************************************************************
012900*    FILE STATUS FIELDS                                          *
013000******************************************************************
013100 01  WS-FILE-STATUSES.
013200     05  WS-ACCTMSTR-STATUS      PIC X(02) VALUE SPACES.
013300     05  WS-TRANFILE-STATUS      PIC X(02) VALUE SPACES.
013400     05  WS-TRANRPT-STATUS       PIC X(02) VALUE SPACES.
013450     05  FILLER                  PIC X(02) VALUE SPACES.
013500*
013600******************************************************************
013700*    SWITCHES                                                    *
013800******************************************************************
013900 01  WS-SWITCHES.
014000     05  WS-TRANFILE-EOF-SW      PIC X(01) VALUE 'N'.
014100         88  WS-TRANFILE-EOF         VALUE 'Y'.
014200     05  WS-ACCTMSTR-EOF-SW      PIC X(01) VALUE 'N'.
014300         88  WS-ACCTMSTR-EOF         VALUE 'Y'.
014400     05  WS-TXN-ACCT-FOUND-SW    PIC X(01) VALUE 'N'.
014500         88  WS-TXN-ACCT-FOUND       VALUE 'Y'.
014600     05  WS-TXN-REJECTED-SW      PIC X(01) VALUE 'N'.
014700         88  WS-TXN-REJECTED          VALUE 'Y'.
014800     05  WS-ACCTMSTR-MISSING-SW  PIC X(01) VALUE 'N'.
014900         88  WS-ACCTMSTR-WAS-MISSING  VALUE 'Y'.
015000     05  WS-UPSI-RERUN-ON        PIC X(01) VALUE 'N'.
015100     05  WS-UPSI-RERUN-OFF       PIC X(01) VALUE 'Y'.
015150     05  FILLER                  PIC X(02) VALUE SPACES.
015200*
015300******************************************************************
015400*    STANDALONE COUNTERS AND SUBSCRIPTS                          *
015500******************************************************************
015600 77  WS-ACCT-COUNT               PIC S9(04) COMP VALUE ZERO.
015800 77  WS-ACCT-SUB                 PIC S9(04) COMP VALUE ZERO.
015900 77  WS-NEXT-ACCT-NUMBER         PIC 9(06)       VALUE ZERO.
016100*
016200******************************************************************
016300*    RUN-DATE AND RUN-TIME STAMP                                 *
016400******************************************************************
016500 01  SYSTEM-DATE-AND-TIME.
016600     05  CURRENT-DATE.
016700         10  CURRENT-YEAR        PIC 9(02).
016800         10  CURRENT-MONTH       PIC 9(02).
016900         10  CURRENT-DAY         PIC 9(02).
017000     05  CURRENT-TIME.
017100         10  CURRENT-HOUR        PIC 9(02).
017200         10  CURRENT-MINUTE      PIC 9(02).
017300         10  CURRENT-SECOND      PIC 9(02).
017400         10  CURRENT-HNDSEC      PIC 9(02).
017450     05  FILLER                  PIC X(02) VALUE SPACES.
017500*
017600******************************************************************
017700*    IN-MEMORY ACCOUNT MASTER TABLE                              *
017800*    LOADED FROM ACCTMSTR AT START OF RUN, HELD IN ASCENDING     *
017900*    ACCOUNT-NUMBER SEQUENCE SO SEARCH ALL CAN BE USED, AND      *
018000*    REWRITTEN TO ACCTMSTR AT END OF RUN.                        *
018100******************************************************************
018200 01  WS-ACCT-TABLE-AREA.
018300     05  WS-ACCT-TABLE OCCURS 1 TO 5000 TIMES
018400             DEPENDING ON WS-ACCT-COUNT
018500             ASCENDING KEY IS WS-T-ACCT-NUMBER
018600             INDEXED BY ACCT-IX.
018700         10  WS-T-ACCT-NUMBER    PIC 9(06).
018800         10  WS-T-FULL-NAME      PIC X(30).
018900         10  WS-T-ADDRESS        PIC X(40).
019000         10  WS-T-BIRTHDAY       PIC X(10).
019100         10  WS-T-GENDER         PIC X(10).
019200         10  WS-T-ACCT-TYPE      PIC X(02).
019300         10  WS-T-BALANCE        PIC S9(11)V99.
019400         10  WS-T-PIN            PIC 9(06).
019500         10  WS-T-STATUS         PIC X(01).
019550         10  FILLER              PIC X(02).
019600*
019700******************************************************************
019800*    TRANSACTION WORK FIELDS                                     *
019900******************************************************************
020000 01  WS-TXN-WORK-FIELDS.
020100     05  WS-RESULT-MESSAGE       PIC X(40) VALUE SPACES.
020200     05  WS-RESULT-AMOUNT        PIC S9(11)V99 VALUE ZERO.
020300     05  WS-RESULT-ACCT-NUMBER   PIC 9(06) VALUE ZERO.
020350     05  FILLER                  PIC X(02) VALUE SPACES.
020400*
020500******************************************************************
020600*    REJECTION-MESSAGE TABLE                                     *
020700******************************************************************
020800 01  WS-REJECT-MESSAGES.
020900     05  WS-MSG-PIN-FORMAT       PIC X(40) VALUE
021000         'PIN MUST BE 6 DIGITS'.
021100     05  WS-MSG-MIN-SAVINGS      PIC X(40) VALUE
021200         'MINIMUM DEPOSIT FOR SAVINGS IS 5000'.
021300     05  WS-MSG-MIN-CURRENT      PIC X(40) VALUE
021400         'MINIMUM DEPOSIT FOR CURRENT IS 10000'.
021500     05  WS-MSG-BAD-ACCT-TYPE    PIC X(40) VALUE
021600         'INVALID ACCOUNT TYPE'.
021700     05  WS-MSG-NOT-FOUND        PIC X(40) VALUE
021800         'ACCOUNT NOT FOUND'.
021900     05  WS-MSG-INSUFFICIENT     PIC X(40) VALUE
022000         'INSUFFICIENT BALANCE'.
022100     05  WS-MSG-BAD-AMOUNT       PIC X(40) VALUE
022200         'INVALID AMOUNT'.
022300     05  WS-MSG-OK               PIC X(40) VALUE
022400         'OK'.
022500     05  WS-MSG-ACCT-CREATED     PIC X(40) VALUE
022600         'ACCOUNT CREATED'.
022700     05  WS-MSG-ACCT-CLOSED      PIC X(40) VALUE
022800         'ACCOUNT CLOSED'.
022900     05  WS-MSG-INFO-BELOW       PIC X(40) VALUE
023000         'ACCOUNT INFORMATION FOLLOWS'.
023050     05  FILLER                  PIC X(02) VALUE SPACES.
023100*
023200******************************************************************
023300*    CONTROL TOTALS                                              *
023400******************************************************************
023500 01  WS-CONTROL-TOTALS.
023600     05  WS-TOTAL-TRANS-READ     PIC S9(07) COMP VALUE ZERO.
023700     05  WS-TOTAL-TRANS-REJECTED PIC S9(07) COMP VALUE ZERO.
023800     05  WS-TOTAL-ACCTS-CREATED  PIC S9(07) COMP VALUE ZERO.
023900     05  WS-TOTAL-ACCTS-CLOSED   PIC S9(07) COMP VALUE ZERO.
024000     05  WS-TOTAL-DEPOSITS       PIC S9(11)V99 VALUE ZERO.
024100     05  WS-TOTAL-WITHDRAWALS    PIC S9(11)V99 VALUE ZERO.
024150     05  FILLER                  PIC X(02) VALUE SPACES.
024200*
024300******************************************************************
024400*    REPORT HEADING LINES                                        *
024500******************************************************************
024600 01  WS-RPT-HEADING-1.
024700     05  FILLER              PIC X(42) VALUE SPACES.
024800     05  FILLER              PIC X(35) VALUE
024900         'GALANG-PERALTA BANKING CORPORATION'.
025000     05  FILLER              PIC X(55) VALUE SPACES.
025100*
025200 01  WS-RPT-HEADING-2.
025300     05  FILLER              PIC X(37) VALUE SPACES.
025400     05  FILLER              PIC X(37) VALUE
025500         'ACCOUNT TRANSACTION AND AUDIT REPORT'.
025600     05  FILLER              PIC X(58) VALUE SPACES.
025700*
025800 01  WS-RPT-HEADING-3.
025900     05  FILLER              PIC X(01) VALUE SPACES.
026000     05  FILLER              PIC X(10) VALUE 'RUN DATE: '.
026100     05  RPT-H3-MM           PIC 99.
026200     05  FILLER              PIC X(01) VALUE '/'.
026300     05  RPT-H3-DD           PIC 99.
026400     05  FILLER              PIC X(01) VALUE '/'.
026500     05  RPT-H3-YY           PIC 99.
026600     05  FILLER              PIC X(06) VALUE SPACES.
026700     05  FILLER              PIC X(10) VALUE 'RUN TIME: '.
026800     05  RPT-H3-HH           PIC 99.
026900     05  FILLER              PIC X(01) VALUE ':'.
027000     05  RPT-H3-MIN          PIC 99.
027100     05  FILLER              PIC X(01) VALUE ':'.
027200     05  RPT-H3-SS           PIC 99.
027300     05  FILLER              PIC X(06) VALUE SPACES.
027400     05  RPT-H3-RERUN        PIC X(15) VALUE SPACES.
027500     05  FILLER              PIC X(75) VALUE SPACES.
027600*
027700 01  WS-RPT-COLUMN-HEADING.
027800     05  FILLER              PIC X(04) VALUE 'CODE'.
027900     05  FILLER              PIC X(02) VALUE SPACES.
028000     05  FILLER              PIC X(07) VALUE 'ACCOUNT'.
028100     05  FILLER              PIC X(02) VALUE SPACES.
028200     05  FILLER              PIC X(13) VALUE 'AMOUNT'.
028300     05  FILLER              PIC X(02) VALUE SPACES.
028400     05  FILLER              PIC X(06) VALUE 'RESULT'.
028500     05  FILLER              PIC X(96) VALUE SPACES.
028600*
028700******************************************************************
028800*    DETAIL LINE                                                 *
028900******************************************************************
029000 01  WS-RPT-DETAIL-LINE.
029100     05  RPT-D-CODE              PIC X(04).
029200     05  FILLER                  PIC X(02) VALUE SPACES.
029300     05  RPT-D-ACCOUNT           PIC Z(05)9.
029400     05  FILLER                  PIC X(02) VALUE SPACES.
029500     05  RPT-D-AMOUNT            PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
029600     05  FILLER                  PIC X(02) VALUE SPACES.
029700     05  RPT-D-RESULT            PIC X(40).
029800     05  FILLER                  PIC X(58) VALUE SPACES.
029900*
030000******************************************************************
030100*    TOTALS LINE - REUSED FOR EACH LINE OF THE TOTALS BLOCK      *
030200******************************************************************
030300 01  WS-RPT-TOTALS-LINE.
030400     05  FILLER                  PIC X(04) VALUE SPACES.
030500     05  RPT-T-LABEL             PIC X(40).
030600     05  FILLER                  PIC X(02) VALUE SPACES.
030700     05  RPT-T-VALUE             PIC Z,ZZZ,ZZZ,ZZ9.99-.
030800     05  FILLER                  PIC X(68) VALUE SPACES.
030900******************************************************************
031000 PROCEDURE DIVISION.
031100******************************************************************
031200 000-MAIN-PROCESS.
031300*
031400     PERFORM 100-INITIALIZE
031500         THRU 100-EXIT.
031600*
031700     PERFORM 200-LOAD-ACCOUNT-MASTER
031800         THRU 200-EXIT.
031900*
032000     PERFORM 300-OPEN-TRAN-AND-REPORT
032100         THRU 300-EXIT.
032200*
032300     PERFORM 330-PROCESS-TRANSACTIONS
032400         THRU 330-EXIT
032500         UNTIL WS-TRANFILE-EOF.
032600*
032700     PERFORM 600-WRITE-TOTALS
032800         THRU 600-EXIT.
032900*
033000     PERFORM 700-SAVE-ACCOUNT-MASTER
033100         THRU 700-EXIT.
033200*
033300     PERFORM 800-CLOSE-FILES
033400         THRU 800-EXIT.
033500*
033600     STOP RUN.
033700*
033800 000-MAIN-EXIT.
033900     EXIT.
034000*----------------------------------------------------------------*
034100 100-INITIALIZE.
034200*----------------------------------------------------------------*
034300     ACCEPT CURRENT-DATE FROM DATE.
034400     ACCEPT CURRENT-TIME FROM TIME.
034500*
034600     MOVE ZERO TO WS-ACCT-COUNT
034700                  WS-TOTAL-TRANS-READ
034800                  WS-TOTAL-TRANS-REJECTED
034900                  WS-TOTAL-ACCTS-CREATED
035000                  WS-TOTAL-ACCTS-CLOSED
035100                  WS-TOTAL-DEPOSITS
035200                  WS-TOTAL-WITHDRAWALS.
035300*
035400     DISPLAY '****************************************'.
035500     DISPLAY WS-TITLE-LINE.
035600     DISPLAY '****************************************'.
035700*
035800     IF WS-UPSI-RERUN-ON
035900         MOVE '*** RERUN ***' TO RPT-H3-RERUN
036000     END-IF.
036100*
036200 100-EXIT.
036300     EXIT.
036400*----------------------------------------------------------------*
036500 200-LOAD-ACCOUNT-MASTER.
036600*----------------------------------------------------------------*
036700     MOVE 'N' TO WS-ACCTMSTR-MISSING-SW.
036800     OPEN INPUT ACCOUNT-MASTER.
036900*
037000     IF WS-ACCTMSTR-STATUS = '35'
037100         MOVE 'Y' TO WS-ACCTMSTR-MISSING-SW
037200         MOVE 'Y' TO WS-ACCTMSTR-EOF-SW
037300     ELSE
037400         IF WS-ACCTMSTR-STATUS NOT = '00'
037500             MOVE 'OPEN ACCOUNT-MASTER FAILED'
037600                 TO WS-RESULT-MESSAGE
037700             PERFORM 900-FILE-ERROR
037800                 THRU 900-EXIT
037900         ELSE
038000             PERFORM 210-READ-ONE-MASTER-RECORD
038100                 THRU 210-EXIT
038200             PERFORM 220-STORE-MASTER-RECORD
038300                 THRU 220-EXIT
038400                 UNTIL WS-ACCTMSTR-EOF
038500         END-IF
038600     END-IF.
038700*
038800     IF NOT WS-ACCTMSTR-WAS-MISSING
038900         CLOSE ACCOUNT-MASTER
039000     END-IF.
039100*
039200     IF WS-ACCT-COUNT = ZERO
039300         MOVE 1000 TO WS-NEXT-ACCT-NUMBER
039400     ELSE
039500         SET ACCT-IX TO WS-ACCT-COUNT
039600         COMPUTE WS-NEXT-ACCT-NUMBER =
039700             WS-T-ACCT-NUMBER (ACCT-IX) + 1
039800     END-IF.
039900*
040000 200-EXIT.
040100     EXIT.
040200*----------------------------------------------------------------*
040300 210-READ-ONE-MASTER-RECORD.
040400*----------------------------------------------------------------*
040500     READ ACCOUNT-MASTER
040600         AT END
040700             MOVE 'Y' TO WS-ACCTMSTR-EOF-SW.
040800*
040900     IF NOT WS-ACCTMSTR-EOF
041000         IF WS-ACCTMSTR-STATUS NOT = '00'
041100             MOVE 'READ ACCOUNT-MASTER FAILED'
041200                 TO WS-RESULT-MESSAGE
041300             PERFORM 900-FILE-ERROR
041400                 THRU 900-EXIT
041500         END-IF
041600     END-IF.
041700*
041800 210-EXIT.
041900     EXIT.
042000*----------------------------------------------------------------*
042100 220-STORE-MASTER-RECORD.
042200*----------------------------------------------------------------*
042300     ADD 1 TO WS-ACCT-COUNT.
042400     SET ACCT-IX TO WS-ACCT-COUNT.
042500*
042600     MOVE ACCT-NUMBER     TO WS-T-ACCT-NUMBER (ACCT-IX).
042700     MOVE ACCT-FULL-NAME  TO WS-T-FULL-NAME   (ACCT-IX).
042800     MOVE ACCT-ADDRESS    TO WS-T-ADDRESS     (ACCT-IX).
042900     MOVE ACCT-BIRTHDAY   TO WS-T-BIRTHDAY    (ACCT-IX).
043000     MOVE ACCT-GENDER     TO WS-T-GENDER      (ACCT-IX).
043100     MOVE ACCT-TYPE       TO WS-T-ACCT-TYPE   (ACCT-IX).
043200     MOVE ACCT-BALANCE    TO WS-T-BALANCE     (ACCT-IX).
043300     MOVE ACCT-PIN        TO WS-T-PIN         (ACCT-IX).
043400     MOVE ACCT-STATUS     TO WS-T-STATUS      (ACCT-IX).
043500*
043600     PERFORM 210-READ-ONE-MASTER-RECORD
043700         THRU 210-EXIT.
043800*
043900 220-EXIT.
044000     EXIT.
044100*----------------------------------------------------------------*
044200 240-FIND-ACCOUNT.
044300*----------------------------------------------------------------*
044400     MOVE 'N' TO WS-TXN-ACCT-FOUND-SW.
044500*
044600     IF WS-ACCT-COUNT > ZERO
044700         SEARCH ALL WS-ACCT-TABLE
044800             AT END
044900                 MOVE 'N' TO WS-TXN-ACCT-FOUND-SW
045000             WHEN WS-T-ACCT-NUMBER (ACCT-IX) =
045100                     TXN-ACCT-NUMBER
045200                 MOVE 'Y' TO WS-TXN-ACCT-FOUND-SW
045300         END-SEARCH
045400     END-IF.
045500*
045600 240-EXIT.
045700     EXIT.
045800*----------------------------------------------------------------*
045900 300-OPEN-TRAN-AND-REPORT.
046000*----------------------------------------------------------------*
046100     OPEN INPUT  TRANSACTION-FILE.
046200     OPEN OUTPUT TRANSACTION-REPORT.
046300*
046400     IF WS-TRANFILE-STATUS NOT = '00'
046500         MOVE 'OPEN TRANSACTION-FILE FAILED'
046600             TO WS-RESULT-MESSAGE
046700         PERFORM 900-FILE-ERROR
046800             THRU 900-EXIT
046900     END-IF.
047000*
047100     IF WS-TRANRPT-STATUS NOT = '00'
047200         MOVE 'OPEN TRANSACTION-REPORT FAILED'
047300             TO WS-RESULT-MESSAGE
047400         PERFORM 900-FILE-ERROR
047500             THRU 900-EXIT
047600     END-IF.
047700*
047800     PERFORM 310-WRITE-REPORT-HEADINGS
047900         THRU 310-EXIT.
048000*
048100     PERFORM 340-READ-TRANSACTION
048200         THRU 340-EXIT.
048300*
048400 300-EXIT.
048500     EXIT.
048600*----------------------------------------------------------------*
048700 310-WRITE-REPORT-HEADINGS.
048800*----------------------------------------------------------------*
048900     MOVE CURRENT-MONTH  TO RPT-H3-MM.
049000     MOVE CURRENT-DAY    TO RPT-H3-DD.
049100     MOVE CURRENT-YEAR   TO RPT-H3-YY.
049200     MOVE CURRENT-HOUR   TO RPT-H3-HH.
049300     MOVE CURRENT-MINUTE TO RPT-H3-MIN.
049400     MOVE CURRENT-SECOND TO RPT-H3-SS.
049500*
049600     WRITE RPT-PRINT-LINE FROM WS-RPT-HEADING-1
049700         AFTER ADVANCING TOP-OF-FORM.
049800     WRITE RPT-PRINT-LINE FROM WS-RPT-HEADING-2
049900         AFTER ADVANCING 1 LINE.
050000     WRITE RPT-PRINT-LINE FROM WS-RPT-HEADING-3
050100         AFTER ADVANCING 2 LINES.
050200     WRITE RPT-PRINT-LINE FROM WS-RPT-COLUMN-HEADING
050300         AFTER ADVANCING 2 LINES.
050400*
050500 310-EXIT.
050600     EXIT.
050700*----------------------------------------------------------------*
050800 330-PROCESS-TRANSACTIONS.
050900*----------------------------------------------------------------*
051000     ADD 1 TO WS-TOTAL-TRANS-READ.
051100     MOVE 'N' TO WS-TXN-REJECTED-SW.
051200     MOVE SPACES TO WS-RESULT-MESSAGE.
051300     MOVE ZERO   TO WS-RESULT-AMOUNT.
051400     MOVE TXN-ACCT-NUMBER TO WS-RESULT-ACCT-NUMBER.
051500*
051600     EVALUATE TRUE
051700         WHEN TXN-IS-CREATE
051800             PERFORM 410-CREATE-ACCOUNT
051900                 THRU 410-EXIT
052000         WHEN TXN-IS-BALANCE-INQUIRY
052100             PERFORM 420-BALANCE-INQUIRY
052200                 THRU 420-EXIT
052300         WHEN TXN-IS-DEPOSIT
052400             PERFORM 430-DEPOSIT
052500                 THRU 430-EXIT
052600         WHEN TXN-IS-WITHDRAW
052700             PERFORM 440-WITHDRAW
052800                 THRU 440-EXIT
052900         WHEN TXN-IS-ACCOUNT-INFO
053000             PERFORM 450-ACCOUNT-INFORMATION
053100                 THRU 450-EXIT
053200         WHEN TXN-IS-CLOSE
053300             PERFORM 460-CLOSE-ACCOUNT-TXN
053400                 THRU 460-EXIT
053500         WHEN OTHER
053600             MOVE 'Y' TO WS-TXN-REJECTED-SW
053700             MOVE 'UNKNOWN TRANSACTION CODE'
053800                 TO WS-RESULT-MESSAGE
053900     END-EVALUATE.
054000*
054100     IF WS-TXN-REJECTED-SW = 'Y'
054200         ADD 1 TO WS-TOTAL-TRANS-REJECTED
054300     END-IF.
054400*
054500     PERFORM 500-WRITE-DETAIL-LINE
054600         THRU 500-EXIT.
054700*
054800     PERFORM 340-READ-TRANSACTION
054900         THRU 340-EXIT.
055000*
055100 330-EXIT.
055200     EXIT.
055300*----------------------------------------------------------------*
055400 340-READ-TRANSACTION.
055500*----------------------------------------------------------------*
055600     READ TRANSACTION-FILE
055700         AT END
055800             MOVE 'Y' TO WS-TRANFILE-EOF-SW.
055900*
056000     IF NOT WS-TRANFILE-EOF
056100         IF WS-TRANFILE-STATUS NOT = '00'
056200             MOVE 'READ TRANSACTION-FILE FAILED'
056300                 TO WS-RESULT-MESSAGE
056400             PERFORM 900-FILE-ERROR
056500                 THRU 900-EXIT
056600         END-IF
056700     END-IF.
056800*
056900 340-EXIT.
057000     EXIT.
057100*----------------------------------------------------------------*
057200 410-CREATE-ACCOUNT.
057300*----------------------------------------------------------------*
057400     PERFORM 535-VERIFY-PIN-FORMAT
057500         THRU 535-EXIT.
057600*
057700     IF WS-TXN-REJECTED-SW = 'N'
057800         EVALUATE TRUE
057900             WHEN TXN-ACCT-TYPE = 'SA'
058000                 PERFORM 411-CHECK-SAVINGS-MINIMUM
058100                     THRU 411-EXIT
058200             WHEN TXN-ACCT-TYPE = 'CA'
058300                 PERFORM 412-CHECK-CURRENT-MINIMUM
058400                     THRU 412-EXIT
058500             WHEN OTHER
058600                 MOVE 'Y' TO WS-TXN-REJECTED-SW
058700                 MOVE WS-MSG-BAD-ACCT-TYPE
058800                     TO WS-RESULT-MESSAGE
058900         END-EVALUATE
059000     END-IF.
059100*
059200     IF WS-TXN-REJECTED-SW = 'N'
059300         ADD 1 TO WS-ACCT-COUNT
059400         SET ACCT-IX TO WS-ACCT-COUNT
059500         MOVE WS-NEXT-ACCT-NUMBER
059600             TO WS-T-ACCT-NUMBER (ACCT-IX)
059700         MOVE TXN-FULL-NAME
059800             TO WS-T-FULL-NAME   (ACCT-IX)
059900         MOVE TXN-ADDRESS
060000             TO WS-T-ADDRESS     (ACCT-IX)
060100         MOVE TXN-BIRTHDAY
060200             TO WS-T-BIRTHDAY    (ACCT-IX)
060300         MOVE TXN-GENDER
060400             TO WS-T-GENDER      (ACCT-IX)
060500         MOVE TXN-ACCT-TYPE
060600             TO WS-T-ACCT-TYPE   (ACCT-IX)
060700         COMPUTE WS-T-BALANCE (ACCT-IX) ROUNDED =
060800             TXN-AMOUNT
060900         MOVE TXN-PIN
061000             TO WS-T-PIN         (ACCT-IX)
061100         MOVE 'A'
061200             TO WS-T-STATUS      (ACCT-IX)
061300         MOVE WS-NEXT-ACCT-NUMBER TO WS-RESULT-ACCT-NUMBER
061400         MOVE TXN-AMOUNT          TO WS-RESULT-AMOUNT
061500         MOVE WS-MSG-ACCT-CREATED TO WS-RESULT-MESSAGE
061600         ADD 1 TO WS-TOTAL-ACCTS-CREATED
061700         ADD 1 TO WS-NEXT-ACCT-NUMBER
061800     END-IF.
061900*
062000 410-EXIT.
062100     EXIT.
062200*----------------------------------------------------------------*
062300 411-CHECK-SAVINGS-MINIMUM.
062400*----------------------------------------------------------------*
062500     IF TXN-AMOUNT < 5000.00
062600         MOVE 'Y' TO WS-TXN-REJECTED-SW
062700         MOVE WS-MSG-MIN-SAVINGS TO WS-RESULT-MESSAGE
062800     END-IF.
062900*
063000 411-EXIT.
063100     EXIT.
063200*----------------------------------------------------------------*
063300 412-CHECK-CURRENT-MINIMUM.
063400*----------------------------------------------------------------*
063500     IF TXN-AMOUNT < 10000.00
063600         MOVE 'Y' TO WS-TXN-REJECTED-SW
063700         MOVE WS-MSG-MIN-CURRENT TO WS-RESULT-MESSAGE
063800     END-IF.
063900*
064000 412-EXIT.
064100     EXIT.
064200*----------------------------------------------------------------*
064300 420-BALANCE-INQUIRY.
064400*----------------------------------------------------------------*
064500     PERFORM 240-FIND-ACCOUNT
064600         THRU 240-EXIT.
064700*
064800     IF WS-TXN-ACCT-FOUND AND
064900             WS-T-STATUS (ACCT-IX) = 'A'
065000         MOVE WS-T-BALANCE (ACCT-IX) TO WS-RESULT-AMOUNT
065100         MOVE WS-MSG-OK TO WS-RESULT-MESSAGE
065200     ELSE
065300         MOVE 'Y' TO WS-TXN-REJECTED-SW
065400         MOVE WS-MSG-NOT-FOUND TO WS-RESULT-MESSAGE
065500     END-IF.
065600*
065700 420-EXIT.
065800     EXIT.
065900*----------------------------------------------------------------*
066000 430-DEPOSIT.
066100*----------------------------------------------------------------*
066200     PERFORM 240-FIND-ACCOUNT
066300         THRU 240-EXIT.
066400*
066500     IF NOT WS-TXN-ACCT-FOUND
066600         MOVE 'Y' TO WS-TXN-REJECTED-SW
066700         MOVE WS-MSG-NOT-FOUND TO WS-RESULT-MESSAGE
066800     ELSE
066900         IF TXN-AMOUNT-X IS NOT NUMERIC
067000             MOVE 'Y' TO WS-TXN-REJECTED-SW
067100             MOVE WS-MSG-BAD-AMOUNT TO WS-RESULT-MESSAGE
067200         ELSE
067300             PERFORM 520-APPLY-DEPOSIT-RULE
067400                 THRU 520-EXIT
067500             MOVE TXN-AMOUNT TO WS-RESULT-AMOUNT
067600             MOVE WS-MSG-OK  TO WS-RESULT-MESSAGE
067700             ADD TXN-AMOUNT  TO WS-TOTAL-DEPOSITS
067800         END-IF
067900     END-IF.
068000*
068100 430-EXIT.
068200     EXIT.
068300*----------------------------------------------------------------*
068400 440-WITHDRAW.
068500*----------------------------------------------------------------*
068600     PERFORM 240-FIND-ACCOUNT
068700         THRU 240-EXIT.
068800*
068900     IF NOT WS-TXN-ACCT-FOUND
069000         MOVE 'Y' TO WS-TXN-REJECTED-SW
069100         MOVE WS-MSG-NOT-FOUND TO WS-RESULT-MESSAGE
069200     ELSE
069300         PERFORM 530-APPLY-WITHDRAW-RULE
069400             THRU 530-EXIT
069500         IF WS-TXN-REJECTED-SW = 'N'
069600             MOVE TXN-AMOUNT TO WS-RESULT-AMOUNT
069700             MOVE WS-MSG-OK  TO WS-RESULT-MESSAGE
069800             ADD TXN-AMOUNT  TO WS-TOTAL-WITHDRAWALS
069900         END-IF
070000     END-IF.
070100*
070200 440-EXIT.
070300     EXIT.
070400*----------------------------------------------------------------*
070500 450-ACCOUNT-INFORMATION.
070600*----------------------------------------------------------------*
070700     PERFORM 240-FIND-ACCOUNT
070800         THRU 240-EXIT.
070900*
071000     IF WS-TXN-ACCT-FOUND
071100         MOVE WS-T-BALANCE (ACCT-IX) TO WS-RESULT-AMOUNT
071200         MOVE WS-MSG-INFO-BELOW TO WS-RESULT-MESSAGE
071300     ELSE
071400         MOVE 'Y' TO WS-TXN-REJECTED-SW
071500         MOVE WS-MSG-NOT-FOUND TO WS-RESULT-MESSAGE
071600     END-IF.
071700*
071800 450-EXIT.
071900     EXIT.
072000*----------------------------------------------------------------*
072100 460-CLOSE-ACCOUNT-TXN.
072200*----------------------------------------------------------------*
072300     PERFORM 240-FIND-ACCOUNT
072400         THRU 240-EXIT.
072500*
072600     IF WS-TXN-ACCT-FOUND
072700         PERFORM 550-CLOSE-ACCOUNT
072800             THRU 550-EXIT
072900         MOVE WS-MSG-ACCT-CLOSED TO WS-RESULT-MESSAGE
073000         ADD 1 TO WS-TOTAL-ACCTS-CLOSED
073100     ELSE
073200         MOVE 'Y' TO WS-TXN-REJECTED-SW
073300         MOVE WS-MSG-NOT-FOUND TO WS-RESULT-MESSAGE
073400     END-IF.
073500*
073600 460-EXIT.
073700     EXIT.
073800*----------------------------------------------------------------*
073900 500-WRITE-DETAIL-LINE.
074000*----------------------------------------------------------------*
074100     MOVE TXN-CODE            TO RPT-D-CODE.
074200     MOVE WS-RESULT-ACCT-NUMBER TO RPT-D-ACCOUNT.
074300     MOVE WS-RESULT-AMOUNT    TO RPT-D-AMOUNT.
074400     MOVE WS-RESULT-MESSAGE   TO RPT-D-RESULT.
074500*
074600     WRITE RPT-PRINT-LINE FROM WS-RPT-DETAIL-LINE
074700         AFTER ADVANCING 1 LINE.
074800*
074900     IF TXN-IS-ACCOUNT-INFO AND WS-TXN-ACCT-FOUND
075000         PERFORM 510-WRITE-ACCOUNT-INFO-LINES
075100             THRU 510-EXIT
075200     END-IF.
075300*
075400 500-EXIT.
075500     EXIT.
075600*----------------------------------------------------------------*
075700 510-WRITE-ACCOUNT-INFO-LINES.
075800*----------------------------------------------------------------*
075900     MOVE SPACES TO WS-RPT-DETAIL-LINE.
076000     STRING 'NAME: ' WS-T-FULL-NAME (ACCT-IX)
076100         DELIMITED BY SIZE INTO RPT-D-RESULT.
076200     WRITE RPT-PRINT-LINE FROM WS-RPT-DETAIL-LINE
076300         AFTER ADVANCING 1 LINE.
076400*
076500     MOVE SPACES TO WS-RPT-DETAIL-LINE.
076600     STRING 'ADDRESS: ' WS-T-ADDRESS (ACCT-IX)
076700         DELIMITED BY SIZE INTO RPT-D-RESULT.
076800     WRITE RPT-PRINT-LINE FROM WS-RPT-DETAIL-LINE
076900         AFTER ADVANCING 1 LINE.
077000*
077100     MOVE SPACES TO WS-RPT-DETAIL-LINE.
077200     STRING 'BIRTHDAY: ' WS-T-BIRTHDAY (ACCT-IX)
077300         ' GENDER: ' WS-T-GENDER (ACCT-IX)
077400         DELIMITED BY SIZE INTO RPT-D-RESULT.
077500     WRITE RPT-PRINT-LINE FROM WS-RPT-DETAIL-LINE
077600         AFTER ADVANCING 1 LINE.
077700*
077800     MOVE SPACES TO WS-RPT-DETAIL-LINE.
077900     STRING 'ACCOUNT TYPE: ' WS-T-ACCT-TYPE (ACCT-IX)
078000         DELIMITED BY SIZE INTO RPT-D-RESULT.
078100     WRITE RPT-PRINT-LINE FROM WS-RPT-DETAIL-LINE
078200         AFTER ADVANCING 1 LINE.
078300*
078400 510-EXIT.
078500     EXIT.
078600*----------------------------------------------------------------*
078700 520-APPLY-DEPOSIT-RULE.
078800*----------------------------------------------------------------*
078900     COMPUTE WS-T-BALANCE (ACCT-IX) ROUNDED =
079000         WS-T-BALANCE (ACCT-IX) + TXN-AMOUNT.
079100*
079200 520-EXIT.
079300     EXIT.
079400*----------------------------------------------------------------*
079500 530-APPLY-WITHDRAW-RULE.
079600*----------------------------------------------------------------*
079700     IF WS-T-BALANCE (ACCT-IX) >= TXN-AMOUNT
079800         COMPUTE WS-T-BALANCE (ACCT-IX) ROUNDED =
079900             WS-T-BALANCE (ACCT-IX) - TXN-AMOUNT
080000     ELSE
080100         MOVE 'Y' TO WS-TXN-REJECTED-SW
080200         MOVE WS-MSG-INSUFFICIENT TO WS-RESULT-MESSAGE
080300     END-IF.
080400*
080500 530-EXIT.
080600     EXIT.
080700*----------------------------------------------------------------*
080800 535-VERIFY-PIN-FORMAT.
080900*----------------------------------------------------------------*
081000     IF TXN-PIN IS NOT NUMERIC
081100         MOVE 'Y' TO WS-TXN-REJECTED-SW
081200         MOVE WS-MSG-PIN-FORMAT TO WS-RESULT-MESSAGE
081300     END-IF.
081400*
081500 535-EXIT.
081600     EXIT.
081700*----------------------------------------------------------------*
081800 550-CLOSE-ACCOUNT.
081900*----------------------------------------------------------------*
082000     MOVE 'C' TO WS-T-STATUS (ACCT-IX).
082100*
082200 550-EXIT.
082300     EXIT.
082400*----------------------------------------------------------------*
082500 600-WRITE-TOTALS.
082600*----------------------------------------------------------------*
082700     MOVE 'TRANSACTIONS READ' TO RPT-T-LABEL.
082800     MOVE WS-TOTAL-TRANS-READ TO RPT-T-VALUE.
082900     WRITE RPT-PRINT-LINE FROM WS-RPT-TOTALS-LINE
083000         AFTER ADVANCING 2 LINES.
083100*
083200     MOVE 'TRANSACTIONS REJECTED' TO RPT-T-LABEL.
083300     MOVE WS-TOTAL-TRANS-REJECTED TO RPT-T-VALUE.
083400     WRITE RPT-PRINT-LINE FROM WS-RPT-TOTALS-LINE
083500         AFTER ADVANCING 1 LINE.
083600*
083700     MOVE 'ACCOUNTS CREATED' TO RPT-T-LABEL.
083800     MOVE WS-TOTAL-ACCTS-CREATED TO RPT-T-VALUE.
083900     WRITE RPT-PRINT-LINE FROM WS-RPT-TOTALS-LINE
084000         AFTER ADVANCING 1 LINE.
084100*
084200     MOVE 'ACCOUNTS CLOSED' TO RPT-T-LABEL.
084300     MOVE WS-TOTAL-ACCTS-CLOSED TO RPT-T-VALUE.
084400     WRITE RPT-PRINT-LINE FROM WS-RPT-TOTALS-LINE
084500         AFTER ADVANCING 1 LINE.
084600*
084700     MOVE 'TOTAL DEPOSITS' TO RPT-T-LABEL.
084800     MOVE WS-TOTAL-DEPOSITS TO RPT-T-VALUE.
084900     WRITE RPT-PRINT-LINE FROM WS-RPT-TOTALS-LINE
085000         AFTER ADVANCING 1 LINE.
085100*
085200     MOVE 'TOTAL WITHDRAWALS' TO RPT-T-LABEL.
085300     MOVE WS-TOTAL-WITHDRAWALS TO RPT-T-VALUE.
085400     WRITE RPT-PRINT-LINE FROM WS-RPT-TOTALS-LINE
085500         AFTER ADVANCING 1 LINE.
085600*
085700 600-EXIT.
085800     EXIT.
085900*----------------------------------------------------------------*
086000 700-SAVE-ACCOUNT-MASTER.
086100*----------------------------------------------------------------*
086200     OPEN OUTPUT ACCOUNT-MASTER.
086300*
086400     IF WS-ACCTMSTR-STATUS NOT = '00'
086500         MOVE 'REOPEN ACCOUNT-MASTER FAILED'
086600             TO WS-RESULT-MESSAGE
086700         PERFORM 900-FILE-ERROR
086800             THRU 900-EXIT
086900     END-IF.
087000*
087100     MOVE ZERO TO WS-ACCT-SUB.
087200     PERFORM 710-WRITE-ONE-MASTER-RECORD
087300         THRU 710-EXIT
087400         VARYING WS-ACCT-SUB FROM 1 BY 1
087500         UNTIL WS-ACCT-SUB > WS-ACCT-COUNT.
087600*
087700     CLOSE ACCOUNT-MASTER.
087800*
087900 700-EXIT.
088000     EXIT.
088100*----------------------------------------------------------------*
088200 710-WRITE-ONE-MASTER-RECORD.
088300*----------------------------------------------------------------*
088400     SET ACCT-IX TO WS-ACCT-SUB.
088500*
088600     MOVE WS-T-ACCT-NUMBER (ACCT-IX) TO ACCT-NUMBER.
088700     MOVE WS-T-FULL-NAME   (ACCT-IX) TO ACCT-FULL-NAME.
088800     MOVE WS-T-ADDRESS     (ACCT-IX) TO ACCT-ADDRESS.
088900     MOVE WS-T-BIRTHDAY    (ACCT-IX) TO ACCT-BIRTHDAY.
089000     MOVE WS-T-GENDER      (ACCT-IX) TO ACCT-GENDER.
089100     MOVE WS-T-ACCT-TYPE   (ACCT-IX) TO ACCT-TYPE.
089200     MOVE WS-T-BALANCE     (ACCT-IX) TO ACCT-BALANCE.
089300     MOVE WS-T-PIN         (ACCT-IX) TO ACCT-PIN.
089400     MOVE WS-T-STATUS      (ACCT-IX) TO ACCT-STATUS.
089500*
089600     WRITE ACCT-MASTER-RECORD.
089700*
089800     IF WS-ACCTMSTR-STATUS NOT = '00'
089900         MOVE 'WRITE ACCOUNT-MASTER FAILED'
090000             TO WS-RESULT-MESSAGE
090100         PERFORM 900-FILE-ERROR
090200             THRU 900-EXIT
090300     END-IF.
090400*
090500 710-EXIT.
090600     EXIT.
090700*----------------------------------------------------------------*
090800 800-CLOSE-FILES.
090900*----------------------------------------------------------------*
091000     CLOSE TRANSACTION-FILE.
091100     CLOSE TRANSACTION-REPORT.
091200*
091300 800-EXIT.
091400     EXIT.
091500*----------------------------------------------------------------*
091600 900-FILE-ERROR.
091700*----------------------------------------------------------------*
091800     DISPLAY '********************************************'.
091900     DISPLAY '  GPACCTM - FATAL FILE ERROR'.
092000     DISPLAY '  ' WS-RESULT-MESSAGE.
092100     DISPLAY '  ACCTMSTR STATUS: ' WS-ACCTMSTR-STATUS.
092200     DISPLAY '  TRANFILE STATUS: ' WS-TRANFILE-STATUS.
092300     DISPLAY '  TRANRPT  STATUS: ' WS-TRANRPT-STATUS.
092400     DISPLAY '********************************************'.
092500*
092600     GO TO 999-ABEND-RUN.
092700*
092800 900-EXIT.
092900     EXIT.
093000*----------------------------------------------------------------*
093100 999-ABEND-RUN.
093200*----------------------------------------------------------------*
093300     MOVE 16 TO RETURN-CODE.
093400     STOP RUN.
